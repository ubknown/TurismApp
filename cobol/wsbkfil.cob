000100*
000110* Files used in the Booking/Profit batch (module code BK).
000120*
000130* 06/12/25 vbc - Added Payroll - added Booking module, file
000140*                numbering restarted at 1 for this small module
000150*                rather than extending the main ACAS file-defs -
000160*                the two suites do not share files.
000170*
000180 01  BK-File-Defs.
000190     02  bk-file-defs-a.
000200         03  bk-file-01       pic x(64)  value "unit.dat".
000210*                                 UNIT-FILE
000220         03  bk-file-02       pic x(64)  value "booking.dat".
000230*                                 BOOKING-FILE
000240         03  bk-file-03       pic x(64)  value "reservation.dat".
000250*                                 RESERVATION-FILE
000260         03  bk-file-04       pic x(64)  value "review.dat".
000270*                                 REVIEW-FILE
000280         03  bk-file-05       pic x(64)  value "profwork.dat".
000290*                                 PROFIT-WORK-FILE, bk000 to bk900
000300         03  bk-file-06       pic x(64)  value "profrept.dat".
000310*                                 PROFIT-REPORT-FILE
000320     02  filler  redefines bk-file-defs-a.
000330         03  BK-File-Names    pic x(64)  occurs 6.
000340     02  BK-File-Defs-Count  binary-short value 6.
000350*
