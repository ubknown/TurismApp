000100* *************************************************
000110*                                                  *
000120*  Working Storage For The Distinct Owner List    *
000130*                                                  *
000140* *************************************************
000150* Built while the unit master table loads - one entry per
000160* distinct Unit-Owner-Id, in ascending order, to drive the
000170* per-owner outer loop in bk000 & to key the owner break in
000180* bk900's report.
000190*
000200* 06/12/25 vbc - Created.
000210* 02/02/26 vbc - Widened to 1024 owners, matching the unit master
000220*                table's growth in wsbkprof.cob the same week.
000230*
000240 01  BK-Owner-List.
000250     03  BK-Owner-Id-Entry  pic 9(9)  occurs 1024.
000260     03  filler             pic x(96).
000270 01  BK-Owner-Count         pic 9(4)  comp.
000280*
