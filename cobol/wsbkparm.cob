000100* *******************************************
000110*                                           *
000120*  Working Storage For Batch Run            *
000130*        Parameters (In-Memory Only)        *
000140*                                           *
000150*  No separate parameter file for this run  *
000160*  yet - this module's own file set is      *
000170*  closed, so the defaults are literal      *
000180*  below until a parameter file is agreed   *
000181*  with TurismApp ops.                      *
000190* *******************************************
000200*
000210* 06/12/25 vbc - Created.
000220* 21/12/25 vbc - Added summary-period table (1/3/6/9/12/24 mths).
000230*
000240 01  BK-Params.
000250     03  Parm-Months-Back            pic 9(3)  comp  value zero.
000260*                                        0 = all time, the default
000270     03  Parm-Months-Ahead           pic 99    comp  value 3.
000280*                                        def 3, forecast window
000290     03  Parm-Currency-Sign          pic xxx         value "RON".
000300     03  Parm-Page-Lines-Landscape   pic 99          value 56.
000310     03  Parm-Page-Width-Landscape   pic 999         value 132.
000320     03  Parm-Date-Format            pic 9           value 1.
000330*                                        1 = dd/mm/ccyy
000340     03  Parm-Summary-Periods.
000350         05  Parm-Summary-Period     pic 99    comp  occurs 6.
000360*                                        set by ba005-Init-Parms to
000370*                                        1, 3, 6, 9, 12 & 24 months
000375     03  filler                      pic x(4).
000380*
