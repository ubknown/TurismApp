000100* *******************************************
000110*                                           *
000120*   Record Definition For Review File       *
000130*      Uses Rev-Id as key                   *
000140* *******************************************
000150*  File size 20 bytes.
000160*
000170* 04/12/25 vbc - Created.
000180*
000190 01  BK-Review-Record.
000200     03  Rev-Id                pic 9(9).
000210     03  Rev-Unit-Id           pic 9(9).
000220     03  Rev-Rating            pic 9.
000230*                                 1 - 5, integer star rating
000240     03  filler                pic x.
000250*
