000100* *******************************************
000110*                                           *
000120*  Working Storage For Owner/Unit Profit    *
000130*    Analytics And The Profit Work File     *
000140*                                           *
000150*  PROFIT-WORK-FILE carries one Owner row,  *
000160*  followed by its Monthly rows then its    *
000170*  Unit rows, written by bk000 & read back  *
000180*  by bk900 for printing.  Record size 160. *
000190* *******************************************
000200*
000210* 05/12/25 vbc - Created.
000220* 19/12/25 vbc - Added Reg-Denominator guard field.
000230* 02/02/26 vbc - Unit master table widened to 500 entries.
000235* 10/08/26 vbc - Added the X/P/F work-record redefines (overlap
000236*                exceptions, summary periods, future-month
000237*                forecasts) & BK-Owner-Forecast-Table to hold
000238*                ba077's loop results until aa074 writes them.
000239* 10/08/26 vbc - Record widened 150->160: owner header row now
000240*                carries the top-performing unit (Work-Top-Unit-Id/
000241*                Profit, posted by the new aa069) & the unit
000242*                performance row now carries UM-Rating-Total's
000243*                average (WUnt-Avg-Rating) - both were computed
000244*                already but had nowhere to land.  All five work-
000245*                record redefines padded up to the new width.
000246*
000250 01  BK-Work-Owner-Record.
000260     03  Work-Rec-Type                pic x.
000270*                                        O = owner header row
000280     03  Work-Owner-Id                pic 9(9).
000290     03  Work-Owner-Name              pic x(40).
000300     03  Work-Owner-Email             pic x(40).
000310     03  Work-Report-Date             pic x(10).
000320*                                        dd/mm/ccyy
000330     03  Work-Total-Profit            pic s9(9)v99.
000340     03  Work-Total-Properties        pic 9(5).
000350     03  Work-Total-Confirmed-Bkgs    pic 9(7).
000351     03  Work-Owner-Forecast          pic s9(9)v99.
000352*                                        per-owner forecast, first
000353*                                        future month only - audit, not printed.
000354     03  Work-Top-Unit-Id             pic 9(9).
000355     03  Work-Top-Unit-Profit         pic s9(9)v99.
000356*                                        posted by aa069, zero/zero
000357*                                        when the owner has no units.
000360     03  filler                       pic x(6).
000370*
000380 01  BK-Work-Monthly-Record redefines BK-Work-Owner-Record.
000390     03  WMth-Rec-Type                pic x.
000400*                                        M = monthly detail row
000410     03  WMth-Owner-Id                pic 9(9).
000420     03  WMth-Year-Month              pic 9(6).
000430     03  WMth-Profit                  pic s9(9)v99.
000440     03  filler                       pic x(133).
000450*
000460 01  BK-Work-Unit-Record redefines BK-Work-Owner-Record.
000470     03  WUnt-Rec-Type                pic x.
000480*                                        U = unit performance row
000490     03  WUnt-Owner-Id                pic 9(9).
000500     03  WUnt-Unit-Id                 pic 9(9).
000510     03  WUnt-Unit-Name               pic x(40).
000520     03  WUnt-Location                pic x(40).
000530     03  WUnt-Total-Profit            pic s9(9)v99.
000540     03  WUnt-Confirmed-Count         pic 9(5).
000541     03  WUnt-Avg-Rating              pic s9(5)v99.
000542*                                        posted from UM-Rating-Total
000543*                                        once aa084 has averaged it.
000550     03  filler                       pic x(38).
000551*
000552 01  BK-Work-Exception-Record redefines BK-Work-Owner-Record.
000553     03  WExc-Rec-Type                pic x.
000554*                                        X = overlap exception row
000555     03  WExc-Kind                    pic x(9).
000556*                                        BOOKING or RESERVATN
000557     03  WExc-Unit-Id                 pic 9(9).
000558     03  WExc-Record-Id               pic 9(9).
000559     03  WExc-Start-Date              pic 9(8).
000560     03  WExc-End-Date                pic 9(8).
000561     03  filler                       pic x(116).
000562*
000563 01  BK-Work-Period-Record redefines BK-Work-Owner-Record.
000564     03  WPer-Rec-Type                pic x.
000565*                                        P = summary-period row
000566     03  WPer-Owner-Id                pic 9(9).
000567     03  WPer-Months                  pic 99.
000568*                                        1/3/6/9/12/24
000569     03  WPer-Total-Profit            pic s9(9)v99.
000570     03  filler                       pic x(137).
000571*
000572 01  BK-Work-Forecast-Record redefines BK-Work-Owner-Record.
000573     03  WFor-Rec-Type                pic x.
000574*                                        F = future-month forecast row
000575     03  WFor-Owner-Id                pic 9(9).
000576     03  WFor-Month-Num               pic 99.
000577*                                        i = 1..Parm-Months-Ahead
000578     03  WFor-Forecast                pic s9(9)v99.
000579     03  filler                       pic x(137).
000580*
000590* Unit master table, loaded sorted by Unit-Id so it may be
000595* searched with SEARCH ALL (no INDEXED files on this platform).
000598*
000600 01  BK-Unit-Master-Table.
000610     03  BK-Unit-Master-Entry         occurs 500 times
000620                                      ascending key is UM-Unit-Id
000630                                      indexed by UM-Idx.
000640         05  UM-Unit-Id               pic 9(9).
000650         05  UM-Owner-Id              pic 9(9).
000660         05  UM-Name                  pic x(40).
000670         05  UM-Location              pic x(40).
000680         05  UM-Price-Per-Night       pic s9(7)v99  comp-3.
000690         05  UM-Rating-Total          pic s9(5)v99  comp-3.
000700         05  UM-Rating-Count          pic 9(5)      comp.
000710 01  BK-Unit-Master-Count             pic 9(4)      comp.
000720*
000730* Per-owner monthly profit bucket, built & reset for each owner
000740* in turn (owner/unit/checkin-date pre-sorted on the input files).
000750*
000760 01  BK-Monthly-Table.
000770     03  BK-Monthly-Entry             occurs 24 times
000780                                      ascending key is MP-Year-Month
000790                                      indexed by MP-Idx.
000800         05  MP-Year-Month            pic 9(6).
000810         05  MP-Profit                pic s9(9)v99  comp-3.
000820 01  BK-Monthly-Count                 pic 99        comp.
000830*
000840* Per-owner unit performance table.
000850*
000860 01  BK-Unit-Profit-Table.
000870     03  BK-Unit-Profit-Entry         occurs 200 times
000880                                      indexed by UP-Idx.
000890         05  UP-Unit-Id               pic 9(9).
000900         05  UP-Unit-Name             pic x(40).
000910         05  UP-Location              pic x(40).
000920         05  UP-Total-Profit          pic s9(9)v99  comp-3.
000930         05  UP-Confirmed-Count       pic 9(5)      comp.
000935         05  UP-Avg-Rating            pic s9(5)v99  comp-3.
000936*                                        copied from UM-Rating-Total
000937*                                        (aa084 already averaged it)
000938*                                        when aa065 collects the unit.
000939 01  BK-Unit-Profit-Count             pic 999       comp.
000950*
000960* Linear-regression work area, re-used for both the portfolio-wide
000970* forecast (x = 1..n) and the per-owner forecast (x = 0..n-1).
000980*
000990 01  BK-Regression-Work.
001000     03  Reg-N                        pic 9(4)      comp.
001010     03  Reg-Sum-X                    pic s9(7)            comp-3.
001020     03  Reg-Sum-Y                    pic s9(11)v99        comp-3.
001030     03  Reg-Sum-XY                   pic s9(11)v99        comp-3.
001040     03  Reg-Sum-XX                   pic s9(9)            comp-3.
001050     03  Reg-Denominator              pic s9(11)           comp-3.
001060     03  Reg-Slope                    pic s9(7)v9999       comp-3.
001070     03  Reg-Intercept                pic s9(9)v99         comp-3.
001080     03  Reg-Forecast                 pic s9(9)v99         comp-3.
001090     03  Reg-X                        pic s9(4)            comp-3.
001095     03  filler                       pic x(4).
001100*
001110* Top-performing-unit tracking, reset per owner - built up one unit
001115* at a time by aa069 as aa065 collects each owner's units, then
001116* posted onto the owner header row (Work-Top-Unit-Id/Profit) by
001117* aa070 once the whole owner is in.
001120*
001130 01  BK-Top-Unit-Work.
001140     03  Top-Unit-Id                  pic 9(9).
001150     03  Top-Unit-Profit               pic s9(9)v99  comp-3.
001160     03  Top-Unit-Found                pic x.
001170*                                         Y or N
001175     03  filler                       pic x(3).
001180*
001190* Whole-portfolio monthly bucket, built once across ALL owners,
001200* for the portfolio-wide (x = 1..n) forecast - kept apart from
001210* the per-owner BK-Monthly-Table above, which resets every owner.
001220*
001230 01  BK-Portfolio-Monthly-Table.
001240     03  BK-Port-Mth-Entry            occurs 24 times
001250                                      ascending key is PM-Year-Month
001260                                      indexed by PM-Idx.
001270         05  PM-Year-Month            pic 9(6).
001280         05  PM-Profit                pic s9(11)v99  comp-3.
001290 01  BK-Portfolio-Month-Count         pic 99        comp.
001300 01  BK-Portfolio-Forecast            pic s9(11)v99  comp-3.
001310*                                        portfolio-wide, audit only.
001320*
001330* Per-owner future-month forecast points, i = 1..Parm-Months-Ahead,
001340* built by ba077 alongside the existing i = 1 Work-Owner-Forecast,
001350* written out as "F" rows by aa074 once the owner header is down.
001360*
001370 01  BK-Owner-Forecast-Table.
001380     03  BK-Owner-Forecast-Entry      occurs 24 times
001390                                      indexed by OF-Idx.
001400         05  OF-Month-Num             pic 99        comp.
001410         05  OF-Forecast              pic s9(9)v99  comp-3.
001420 01  BK-Owner-Forecast-Count          pic 99        comp.
001430*
