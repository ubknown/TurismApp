000100* *****************************************************************
000110*                                                                *
000120*            Booking / Profit Batch - Owner Report Print         *
000130*                                                                *
000140*   Reads the Profit Work File bk000 wrote (Owner, Monthly and   *
000150*   Unit rows, tagged O/M/U) & prints the per-owner columnar     *
000160*   profit report via Report Writer.                            *
000170*                                                                *
000180* *****************************************************************
000190*
000200 identification          division.
000210* ===============================
000220*
000230 program-id.         bk900.
000240*
000250 author.             V B Coen FBCS, FIDM, FIDPM.
000260*
000270 installation.       Applewood Computers.
000280*
000290 date-written.       12/01/1986.
000300*
000310 date-compiled.
000320*
000330 security.           Copyright (C) 1986-2026 & later, Vincent Bryan Coen.
000340*                   Distributed under the GNU General Public License.
000350*                   See the file COPYING for details.
000360*
000370* Remarks.           TurismApp Booking/Profit nightly batch, print
000380*                   step.  Reads the Profit Work File bk000 wrote,
000390*                   one owner's O/M/U rows at a time, and drives
000400*                   Report Writer to lay out the columnar profit
000410*                   report - owner header & summary, the monthly
000420*                   table, then the per-unit performance table,
000430*                   closing with the confirmed/completed note.
000440*
000450* Called modules.    None.
000460*
000470* Files used.        profwork.dat (input), profrept.dat (output,
000480*                   via Report Writer).
000490*
000500* Changes:
000510* 12/01/86 vbc - 1.00  Created for the TurismApp conversion - laid
000520*                      out from the Payment Register RD in pyrgstr.
000530* 18/01/86 vbc - 1.01  Folded the Monthly Profits column heading
000540*                      into the owner head group & added a
000550*                      separate Property Performance head group,
000560*                      instead of page-heading both tables - the
000570*                      two heads do not sit at a page top.
000580* 25/01/86 vbc - 1.02  NEXT GROUP PAGE added to the owner control
000590*                      footing - Ops wanted one owner per page.
000600* 19/98 vbc  - 1.03  Y2K review - Work-Report-Date already built
000610*                      full dd/mm/ccyy by bk000, no change needed.
000611* 10/08/26 vbc - 1.04  bk000 now also writes X (overlap exception),
000612*                      P (summary-period total) & F (future-month
000613*                      forecast) rows - added their redefines, new
000614*                      Report Writer groups & the dispatch cases
000615*                      below to print them.
000616* 10/08/26 vbc - 1.05  Owner header row widened for Work-Top-Unit-Id/
000617*                      Profit & the unit row for WUnt-Avg-Rating -
000618*                      both computed by bk000 for some time but
000619*                      never printed.  Added a Top Unit line to
000620*                      Report-Owner-Head & an Avg Rating column to
000621*                      Unit-Detail.
000622*
000630* ***************************************************************
000640* Copyright Notice.
000650* ****************
000660*
000670* This program is part of the Applewood Computers Accounting
000680* System and is Copyright (c) Vincent B Coen, 1986-2026 and later.
000690*
000700* This program is free software; you can redistribute it and/or
000710* modify it under the terms of the GNU General Public License as
000720* published by the Free Software Foundation; version 3 and later,
000730* for personal usage only and that includes use within a business
000740* but excluding repackaging or resale, rental or hire in any way.
000750*
000760* ACAS is distributed in the hope that it will be useful, but
000770* WITHOUT ANY WARRANTY; without even the implied warranty of
000780* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000790*
000800* You should have received a copy of the GNU General Public
000810* License with this program; if not, write to the Free Software
000820* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
000830* ***************************************************************
000840*
000850 environment             division.
000860* ===============================
000870*
000880 configuration           section.
000890 special-names.
000900     C01 is Top-Of-Form.
000910*
000920 input-output            section.
000930 file-control.
000940     select   Profit-Work-File assign to "PROFWORK"
000950              organization     is line sequential
000960              file status      is WS-Prof-Work-Status.
000970     select   Print-File       assign to "PROFRPT"
000980              organization     is line sequential
000990              file status      is WS-Print-Status.
001000*
001010 data                    division.
001020* ===============================
001030*
001040 file                    section.
001050* -------------------------------
001060 fd  Profit-Work-File.
001070 01  FD-Work-Owner-Record.
001080     03  FD-Work-Rec-Type          pic x.
001090*                                     O = owner header row
001100     03  Work-Owner-Id             pic 9(9).
001110     03  Work-Owner-Name           pic x(40).
001120     03  Work-Owner-Email          pic x(40).
001130     03  Work-Report-Date          pic x(10).
001140     03  Work-Total-Profit         pic s9(9)v99.
001150     03  Work-Total-Properties     pic 9(5).
001160     03  Work-Total-Confirmed-Bkgs pic 9(7).
001170     03  Work-Owner-Forecast       pic s9(9)v99.
001171     03  Work-Top-Unit-Id          pic 9(9).
001172     03  Work-Top-Unit-Profit      pic s9(9)v99.
001173*                                     posted by bk000 aa069, zero/
001174*                                     zero when the owner has no units.
001180     03  filler                    pic x(6).
001190*
001200 01  FD-Work-Monthly-Record redefines FD-Work-Owner-Record.
001210     03  WMth-Rec-Type             pic x.
001220*                                     M = monthly detail row
001230     03  WMth-Owner-Id             pic 9(9).
001240     03  WMth-Year-Month           pic 9(6).
001250     03  WMth-Profit               pic s9(9)v99.
001260     03  filler                    pic x(133).
001270*
001280 01  FD-Work-Unit-Record redefines FD-Work-Owner-Record.
001290     03  WUnt-Rec-Type             pic x.
001300*                                     U = unit performance row
001310     03  WUnt-Owner-Id             pic 9(9).
001320     03  WUnt-Unit-Id              pic 9(9).
001330     03  WUnt-Unit-Name            pic x(40).
001340     03  WUnt-Location             pic x(40).
001350     03  WUnt-Total-Profit         pic s9(9)v99.
001360     03  WUnt-Confirmed-Count      pic 9(5).
001365     03  WUnt-Avg-Rating           pic s9(5)v99.
001366*                                     UM-Rating-Total, as averaged
001367*                                     by bk000 aa084.
001370     03  filler                    pic x(38).
001371*
001372 01  FD-Work-Exception-Record redefines FD-Work-Owner-Record.
001373     03  WExc-Rec-Type             pic x.
001374*                                     X = overlap exception row
001375     03  WExc-Kind                 pic x(9).
001376     03  WExc-Unit-Id              pic 9(9).
001377     03  WExc-Record-Id            pic 9(9).
001378     03  WExc-Start-Date           pic 9(8).
001379     03  WExc-End-Date             pic 9(8).
001380     03  filler                    pic x(116).
001381*
001382 01  FD-Work-Period-Record redefines FD-Work-Owner-Record.
001383     03  WPer-Rec-Type             pic x.
001384*                                     P = summary-period total row
001385     03  WPer-Owner-Id             pic 9(9).
001386     03  WPer-Months               pic 99.
001387     03  WPer-Total-Profit         pic s9(9)v99.
001388     03  filler                    pic x(137).
001389*
001390 01  FD-Work-Forecast-Record redefines FD-Work-Owner-Record.
001391     03  WFor-Rec-Type             pic x.
001392*                                     F = future-month forecast row
001393     03  WFor-Owner-Id             pic 9(9).
001394     03  WFor-Month-Num            pic 99.
001395     03  WFor-Forecast             pic s9(9)v99.
001396     03  filler                    pic x(137).
001397*
001398 fd  Print-File
001399     reports are Profit-Report.
001400*
001420 working-storage         section.
001430* -------------------------------
001440 77  Prog-Name           pic x(16)  value "BK900   (1.05)".
001450*
001460 01  WS-File-Status-Group.
001470     03  WS-Prof-Work-Status     pic xx.
001480     03  WS-Print-Status         pic xx.
001490     03  filler                  pic x(4).
001500*
001510 01  WS-Work-EOF                pic x    value "N".
001511     88  WS-Work-At-End          value "Y".
001512     88  WS-Work-Not-At-End      value "N".
001520 01  WS-Unit-Head-Done           pic x    value "N".
001521 01  WS-Exception-Head-Done      pic x    value "N".
001522 01  WS-Period-Head-Done         pic x    value "N".
001523 01  WS-Forecast-Head-Done       pic x    value "N".
001530 01  WS-Owner-Ctl               pic 9(9)  value zero.
001540 01  WS-Records-Read            pic 9(7)  comp value zero.
001541*
001560 copy "wsbkparm.cob".
001570*
001580* CCYY-MM display build for the Monthly Profits table - the work
001590* file carries Year-Month as a plain 9(6), split here for the
001600* dashed form the report calls for.
001610*
001620 01  WS-Month-Disp.
001630     03  WS-Mth-Ccyy             pic 9(4).
001640     03  filler                  pic x     value "-".
001650     03  WS-Mth-Mm               pic 99.
001660 01  WS-Month-Disp-Redef redefines WS-Month-Disp pic x(7).
001670*
001680 report                 section.
001690* -------------------------------
001700 RD  Profit-Report
001710     control      WS-Owner-Ctl
001720     Page Limit   Parm-Page-Lines-Landscape
001730     Heading      1
001740     First Detail 1
001750     Last  Detail Parm-Page-Lines-Landscape.
001760*
001770* Owner header, summary statistics & the Monthly Profits column
001780* heading - generated once, when the O row for the owner is read.
001790*
001800 01  Report-Owner-Head  Type is Detail.
001810     03  line   1.
001820         05  col   1     pic x(25)   value "Profit Report - TurismApp".
001830     03  line   2.
001840         05  col   1     pic x(7)    value "Owner: ".
001850         05  col   8     pic x(40)   source Work-Owner-Name.
001860         05  col  50     pic x(7)    value "Email: ".
001870         05  col  57     pic x(40)   source Work-Owner-Email.
001880     03  line   3.
001890         05  col   1     pic x(18)   value "Report Generated: ".
001900         05  col  19     pic x(10)   source Work-Report-Date.
001910     03  line   5.
001920         05  col   1     pic x(17)   value "Summary Statistics".
001930     03  line   6.
001940         05  col   3     pic x(13)   value "Total Profit:".
001950         05  col  30     pic zzz,zzz,zz9.99  source Work-Total-Profit.
001960         05  col  45     pic x(3)    source Parm-Currency-Sign.
001970     03  line   7.
001980         05  col   3     pic x(18)   value "Total Properties:".
001990         05  col  30     pic zzzz9   source Work-Total-Properties.
002000     03  line   8.
002010         05  col   3     pic x(26)   value "Total Confirmed Bookings:".
002020         05  col  30     pic zzzzzz9 source Work-Total-Confirmed-Bkgs.
002021     03  line   9.
002022         05  col   3     pic x(10)   value "Top Unit:".
002023         05  col  14     pic zzzzzzzz9 source Work-Top-Unit-Id.
002024         05  col  30     pic zzz,zzz,zz9.99  source Work-Top-Unit-Profit.
002030     03  line  10.
002040         05  col   1     pic x(15)   value "Monthly Profits".
002050     03  line  11.
002060         05  col   3     pic x(5)    value "Month".
002070         05  col  18     pic x(12)   value "Profit (RON)".
002080*
002090 01  Monthly-Detail      Type is Detail.
002100     03  line  + 1.
002110         05  col   3     pic x(7)    source WS-Month-Disp-Redef.
002120         05  col  18     pic zzz,zzz,zz9.99  source WMth-Profit.
002130*
002140* Property Performance column heading - generated once, after the
002150* last Monthly row & before the first Unit row for the owner.
002160*
002170 01  Report-Unit-Head    Type is Detail.
002180     03  line  + 2.
002190         05  col   1     pic x(20)   value "Property Performance".
002200     03  line  + 1.
002210         05  col   3     pic x(13)   value "Property Name".
002220         05  col  24     pic x(8)    value "Location".
002230         05  col  45     pic x(19)   value "Total Profit (RON)".
002240         05  col  66     pic x(18)   value "Confirmed Bookings".
002245         05  col  86     pic x(10)   value "Avg Rating".
002250*
002260 01  Unit-Detail         Type is Detail.
002270     03  line  + 1.
002280         05  col   3     pic x(20)   source WUnt-Unit-Name.
002290         05  col  24     pic x(20)   source WUnt-Location.
002300         05  col  45     pic zzz,zzz,zz9.99  source WUnt-Total-Profit.
002310         05  col  66     pic zzzz9   source WUnt-Confirmed-Count.
002311         05  col  86     pic zz9.99  source WUnt-Avg-Rating.
002312*
002313* Overlap exceptions - ungrouped, precede the first owner's rows
002314* in the Work File (bk000 writes them during the load phase, not
002315* the owner pass), so the heading here is generated once, outside
002316* the WS-Owner-Ctl control break altogether.
002317A*
002317 01  Report-Exception-Head Type is Detail.
002318     03  line  + 2.
002319         05  col   1     pic x(19)   value "Overlap Exceptions".
002320     03  line  + 1.
002321         05  col   3     pic x(9)    value "Kind".
002322         05  col  14     pic x(9)    value "Unit Id".
002323         05  col  25     pic x(9)    value "Record Id".
002324         05  col  36     pic x(8)    value "Start".
002325         05  col  47     pic x(8)    value "End".
002326*
002327 01  Exception-Detail    Type is Detail.
002328     03  line  + 1.
002329         05  col   3     pic x(9)    source WExc-Kind.
002330         05  col  14     pic 9(9)    source WExc-Unit-Id.
002331         05  col  25     pic 9(9)    source WExc-Record-Id.
002332         05  col  36     pic 9(8)    source WExc-Start-Date.
002333         05  col  47     pic 9(8)    source WExc-End-Date.
002334*
002335* Summary-period totals - one group heading per owner, then one
002336* line per Parm-Summary-Period entry (1/3/6/9/12/24 months).
002337*
002338 01  Report-Period-Head  Type is Detail.
002339     03  line  + 2.
002340         05  col   1     pic x(24)   value "Owner Profit By Period".
002341     03  line  + 1.
002342         05  col   3     pic x(6)    value "Months".
002343         05  col  14     pic x(12)   value "Profit (RON)".
002344*
002345 01  Period-Detail        Type is Detail.
002346     03  line  + 1.
002347         05  col   3     pic zz9     source WPer-Months.
002348         05  col  14     pic zzz,zzz,zz9.99  source WPer-Total-Profit.
002349*
002351* Future-month forecast points - one group heading per owner, then
002352* one line per Parm-Months-Ahead future month.
002353*
002354 01  Report-Forecast-Head Type is Detail.
002355     03  line  + 2.
002356         05  col   1     pic x(26)   value "Owner Profit Forecast".
002357     03  line  + 1.
002358         05  col   3     pic x(5)    value "Month".
002359         05  col  14     pic x(16)   value "Forecast (RON)".
002360*
002361 01  Forecast-Detail      Type is Detail.
002362     03  line  + 1.
002363         05  col   3     pic z9      source WFor-Month-Num.
002364         05  col  14     pic zzz,zzz,zz9.99  source WFor-Forecast.
002365*
002366 01  type control Footing WS-Owner-Ctl line plus 2 next group page.
002367     03  col   1         pic x(59)   value
002368         "This report includes only confirmed and completed bookings.".
002369*
002380 procedure division.
002390* ===================
002400*
002410 aa000-Main                  section.
002420* **********************************
002430*
002440     open     input  Profit-Work-File.
002450     open     output Print-File.
002460     initiate Profit-Report.
002470*
002480     perform  ba010-Read-Work-Record thru ba010-Exit.
002490     perform  aa010-Process-Record thru aa010-Exit
002500              until WS-Work-At-End.
002510*
002520     terminate Profit-Report.
002530     close    Profit-Work-File Print-File.
002540     goback.
002550*
002560 ba010-Read-Work-Record.
002570*
002580     read     Profit-Work-File
002590         at end move "Y" to WS-Work-EOF
002600         not at end add 1 to WS-Records-Read.
002610*
002620 ba010-Exit.
002630     exit.
002640*
002650 aa010-Process-Record.
002660*
002670     evaluate FD-Work-Rec-Type
002680         when "O"
002690              perform aa020-Do-Owner-Row thru aa020-Exit
002700         when "M"
002710              perform aa030-Do-Monthly-Row thru aa030-Exit
002720         when "U"
002730              perform aa040-Do-Unit-Row thru aa040-Exit
002731         when "X"
002732              perform aa050-Do-Exception-Row thru aa050-Exit
002733         when "P"
002734              perform aa060-Do-Period-Row thru aa060-Exit
002735         when "F"
002736              perform aa070-Do-Forecast-Row thru aa070-Exit
002740         when other
002750              continue
002760     end-evaluate.
002770*
002780     perform  ba010-Read-Work-Record thru ba010-Exit.
002790*
002800 aa010-Exit.
002810     exit.
002820*
002830 aa020-Do-Owner-Row.
002840*
002850* The control field is set before the Generate so Report Writer
002860* sees the change & fires the prior owner's Control Footing first.
002870*
002880     move     Work-Owner-Id to WS-Owner-Ctl.
002890     generate Report-Owner-Head.
002900     move     "N" to WS-Unit-Head-Done.
002901     move     "N" to WS-Period-Head-Done.
002902     move     "N" to WS-Forecast-Head-Done.
002910*
002920 aa020-Exit.
002930     exit.
002940*
002950 aa030-Do-Monthly-Row.
002960*
002970     move     WMth-Year-Month (1:4) to WS-Mth-Ccyy.
002980     move     WMth-Year-Month (5:2) to WS-Mth-Mm.
002990     generate Monthly-Detail.
003000*
003010 aa030-Exit.
003020     exit.
003030*
003040 aa040-Do-Unit-Row.
003050*
003060     if       WS-Unit-Head-Done = "N"
003070              generate Report-Unit-Head
003080              move "Y" to WS-Unit-Head-Done
003090     end-if.
003100     generate Unit-Detail.
003110*
003120 aa040-Exit.
003130     exit.
003140*
003141 aa050-Do-Exception-Row.
003142*
003143* Exceptions are ungrouped, written ahead of the first owner's
003144* rows, so the head generates once only, never reset.
003145*
003146     if       WS-Exception-Head-Done = "N"
003147              generate Report-Exception-Head
003148              move "Y" to WS-Exception-Head-Done
003149     end-if.
003150     generate Exception-Detail.
003151*
003152 aa050-Exit.
003153     exit.
003154*
003155 aa060-Do-Period-Row.
003156*
003157     if       WS-Period-Head-Done = "N"
003158              generate Report-Period-Head
003159              move "Y" to WS-Period-Head-Done
003160     end-if.
003161     generate Period-Detail.
003162*
003163 aa060-Exit.
003164     exit.
003165*
003166 aa070-Do-Forecast-Row.
003167*
003168     if       WS-Forecast-Head-Done = "N"
003169              generate Report-Forecast-Head
003170              move "Y" to WS-Forecast-Head-Done
003171     end-if.
003172     generate Forecast-Detail.
003173*
003174 aa070-Exit.
003175     exit.
003176*
