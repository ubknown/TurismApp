000100* *****************************************************************
000110*                                                                *
000120*                 Booking Date Conversion Routine                *
000130*                                                                *
000140*         CALLed by bk000 for nights-between & year-month        *
000150*                                                                *
000160* *****************************************************************
000170*
000180 identification          division.
000190* ===============================
000200*
000210 program-id.              bkdconv.
000220*
000230 author.                  V B Coen FBCS, FIDM, FIDPM.
000240*
000250 installation.            Applewood Computers.
000260*
000270 date-written.            06/12/1985.
000280*
000290 date-compiled.
000300*
000310 security.                Copyright (C) 1985-2026 & later, Vincent Bryan Coen.
000320*                        Distributed under the GNU General Public License.
000330*                        See the file COPYING for details.
000340*
000350* Remarks.                Converts two CCYYMMDD dates to a whole-day
000360*                        nights count (Function 1), or lifts the
000370*                        CCYYMM year-month bucket from one date
000380*                        (Function 2), for the Booking/Profit batch.
000390*
000400*                        Uses a fixed civil-calendar day count, not
000410*                        an intrinsic FUNCTION, to stay compilable
000420*                        on the older compiler this module targets.
000430*
000440* Called modules.         None.
000450*
000460* Changes:
000470* 06/12/85 vbc - 1.00  Created for the Booking/Profit batch, taken
000480*                      from the date-maths used in maps04.
000490* 19/12/85 vbc - 1.01  Added the year-month extract, Function 2,
000500*                      so bk000 need not CALL twice for one date.
000510* 11/01/86 vbc - 1.02  Guarded day/month range before the day-count
000520*                      COMPUTE - garbage in was giving garbage
000530*                      nights counts instead of a clean reject.
000540*
000550* ***************************************************************
000560* Copyright Notice.
000570* ****************
000580*
000590* This program is part of the Applewood Computers Accounting
000600* System and is Copyright (c) Vincent B Coen, 1985-2026 and later.
000610*
000620* This program is free software; you can redistribute it and/or
000630* modify it under the terms of the GNU General Public License as
000640* published by the Free Software Foundation; version 3 and later,
000650* for personal usage only and that includes use within a business
000660* but excluding repackaging or resale, rental or hire in any way.
000670*
000680* ACAS is distributed in the hope that it will be useful, but
000690* WITHOUT ANY WARRANTY; without even the implied warranty of
000700* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000710*
000720* You should have received a copy of the GNU General Public
000730* License with this program; if not, write to the Free Software
000740* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
000750* ***************************************************************
000760*
000770 environment             division.
000780* ===============================
000790*
000800 configuration           section.
000810 special-names.
000820     C01 is Top-Of-Form.
000830*
000840 data                    division.
000850* ===============================
000860*
000870 working-storage         section.
000880* -------------------------------
000890 77  Prog-Name           pic x(16)  value "BKDCONV (1.02)".
000900*
000910 01  WS-Julian-Work.
000920     03  WS-J-Year       pic s9(5)  comp-3.
000930     03  WS-J-Month      pic s9(5)  comp-3.
000940     03  WS-J-Day        pic s9(5)  comp-3.
000950     03  WS-J-Adj-Year   pic s9(5)  comp-3.
000960     03  WS-J-Adj-Month  pic s9(5)  comp-3.
000970     03  WS-J-Era        pic s9(5)  comp-3.
000980     03  WS-Julian-1     pic s9(9)  comp-3.
000990     03  WS-Julian-2     pic s9(9)  comp-3.
000991     03  WS-Julian-1-U redefines WS-Julian-1 pic 9(9) comp-3.
000992*                                   unsigned view - a negative
000993*                                   WS-Julian-1 only ever comes
000994*                                   from a checkout on or before
000995*                                   the checkin, caught below.
000996     03  filler          pic x(3).
001000*
001010 01  WS-Date-1-Breakdown.
001020     03  WS-D1-Ccyy      pic 9(4).
001030     03  WS-D1-Mm        pic 99.
001040     03  WS-D1-Dd        pic 99.
001050 01  WS-Date-1-Redef redefines WS-Date-1-Breakdown pic 9(8).
001060*
001070 01  WS-Date-2-Breakdown.
001080     03  WS-D2-Ccyy      pic 9(4).
001090     03  WS-D2-Mm        pic 99.
001100     03  WS-D2-Dd        pic 99.
001110 01  WS-Date-2-Redef redefines WS-Date-2-Breakdown pic 9(8).
001120*
001130 linkage                 section.
001140* ===============================
001150*
001160 copy "wsbkcall.cob".
001170*
001180 procedure division using BK-Date-Calc-Linkage.
001190*
001200 aa000-Main                  section.
001210* **********************************
001220*
001230     move     zero to Bkdc-Return-Code.
001240     move     Bkdc-Date-1 to WS-Date-1-Redef.
001250     move     Bkdc-Date-2 to WS-Date-2-Redef.
001260*
001270     if       WS-D1-Mm < 1 or > 12 or WS-D1-Dd < 1 or > 31
001280              move 9 to Bkdc-Return-Code
001290              go to aa000-Exit.
001300*
001310     evaluate Bkdc-Function
001320         when  1
001330               perform aa010-Calc-Nights thru aa010-Exit
001340         when  2
001350               perform aa020-Calc-Year-Month thru aa020-Exit
001360         when  other
001370               move 9 to Bkdc-Return-Code
001380     end-evaluate.
001390*
001400 aa000-Exit.
001410     goback.
001420*
001430 aa010-Calc-Nights.
001440*
001450     if       WS-D2-Mm < 1 or > 12 or WS-D2-Dd < 1 or > 31
001460              move 9 to Bkdc-Return-Code
001470              go to aa010-Exit.
001480*
001490     move     WS-D1-Ccyy to WS-J-Year.
001500     move     WS-D1-Mm   to WS-J-Month.
001510     move     WS-D1-Dd   to WS-J-Day.
001520     perform  ba100-Calc-Julian-Day thru ba100-Exit.
001530     move     WS-Julian-1 to WS-Julian-2.
001540*
001550     move     WS-D2-Ccyy to WS-J-Year.
001560     move     WS-D2-Mm   to WS-J-Month.
001570     move     WS-D2-Dd   to WS-J-Day.
001580     perform  ba100-Calc-Julian-Day thru ba100-Exit.
001590*
001591* Packed-decimal sign-nibble corruption has bitten a run before,
001592* so the Julian day is re-checked unsigned before trusting it -
001593* and a checkout on or before the checkin is rejected outright.
001594*
001595     if       WS-Julian-1-U < 1
001596              move 9 to Bkdc-Return-Code
001597              go to aa010-Exit.
001598*
001599     if       WS-Julian-1 not > WS-Julian-2
001600              move 9 to Bkdc-Return-Code
001601              go to aa010-Exit.
001602*
001603     subtract WS-Julian-2 from WS-Julian-1 giving Bkdc-Nights.
001610*
001620 aa010-Exit.
001630     exit.
001640*
001650 aa020-Calc-Year-Month.
001660*
001670     move     WS-D1-Ccyy to Bkdc-Year-Month (1:4).
001680     move     WS-D1-Mm   to Bkdc-Year-Month (5:2).
001690*
001700 aa020-Exit.
001710     exit.
001720*
001730 ba100-Calc-Julian-Day        section.
001740* **********************************
001750*
001760*  Fliegel & Van Flandern civil-calendar-to-Julian-day formula,
001770*  using truncating integer division throughout - no intrinsic
001780*  FUNCTION required.  Result left in WS-Julian-1.
001790*
001800     compute  WS-J-Adj-Month = (WS-J-Month - 14) / 12.
001810     compute  WS-J-Adj-Year  = WS-J-Year + 4800 + WS-J-Adj-Month.
001820     compute  WS-J-Era       = (1461 * WS-J-Adj-Year) / 4
001830            + (367 * (WS-J-Month - 2 - 12 * WS-J-Adj-Month)) / 12
001840            - (3 * ((WS-J-Adj-Year + 100) / 100)) / 4.
001850     compute  WS-Julian-1    = WS-J-Era + WS-J-Day - 32075.
001860*
001870 ba100-Exit.
001880     exit     section.
001890*
