000100* *******************************************
000110*                                           *
000120*   Record Definition For Booking File      *
000130*      Uses Bkg-Id as key                   *
000140* *******************************************
000150*  File size 64 bytes.
000160*
000170* THESE FIELD DEFINITIONS MAY NEED CHANGING
000180*
000190* 04/12/25 vbc - Created.
000200* 11/12/25 vbc - Bkg-Total-Price widened to 9(9) whole part.
000205* 10/08/26 vbc - Added Bkg-Status condition names - the eligible-
000207*                for-profit test in bk000 is all 88s now.
000210*
000220 01  BK-Booking-Record.
000230     03  Bkg-Id                pic 9(9).
000240     03  Bkg-Unit-Id           pic 9(9).
000250     03  Bkg-Checkin-Date      pic 9(8).
000260*                                 ccyymmdd, inclusive
000270     03  Bkg-Checkin-Ccyymmdd  redefines Bkg-Checkin-Date.
000280         05  Bkg-Checkin-Ccyy  pic 9(4).
000290         05  Bkg-Checkin-Mm    pic 99.
000300         05  Bkg-Checkin-Dd    pic 99.
000310     03  Bkg-Checkout-Date     pic 9(8).
000320*                                 ccyymmdd, exclusive day
000330     03  Bkg-Status            pic x(9).
000340*                                 PENDING/CONFIRMED/COMPLETED/CANCELLED
000341         88  Bkg-Pending        value "PENDING".
000342         88  Bkg-Confirmed      value "CONFIRMED".
000343         88  Bkg-Completed      value "COMPLETED".
000344         88  Bkg-Cancelled      value "CANCELLED".
000350     03  Bkg-Total-Price       pic s9(9)v99.
000360*                                 zero/blank = not yet priced
000370     03  filler                pic x(10).
000380*
