000100* *******************************************
000110*                                           *
000120*   Record Definition For Reservation File  *
000130*      Uses Res-Id as key                   *
000140* *******************************************
000150*  File size 64 bytes.
000160*
000170* 04/12/25 vbc - Created.
000175* 10/08/26 vbc - Added Res-Status condition names.
000180*
000190 01  BK-Reservation-Record.
000200     03  Res-Id                pic 9(9).
000210     03  Res-Unit-Id           pic 9(9).
000220     03  Res-User-Id           pic 9(9).
000230     03  Res-Start-Date        pic 9(8).
000240*                                 ccyymmdd, inclusive
000250     03  Res-End-Date          pic 9(8).
000260*                                 ccyymmdd, inclusive
000270     03  Res-Status            pic x(9).
000280*                                 PENDING/CONFIRMED/CANCELLED
000281         88  Res-Pending        value "PENDING".
000282         88  Res-Confirmed      value "CONFIRMED".
000283         88  Res-Cancelled      value "CANCELLED".
000290     03  filler                pic x(12).
000300*
