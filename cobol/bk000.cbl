000100* *****************************************************************
000110*                                                                *
000120*              Booking / Profit Batch - Main Calculation         *
000130*                                                                *
000140*   Loads units, bookings, reservations & reviews, validates     *
000150*   overlaps, accumulates owner/unit profit & forecasts, then    *
000160*   writes the work file picked up by bk900 for printing.        *
000170*                                                                *
000180* *****************************************************************
000190*
000200 identification          division.
000210* ===============================
000220*
000230 program-id.         bk000.
000240*
000250 author.             V B Coen FBCS, FIDM, FIDPM.
000260*
000270 installation.       Applewood Computers.
000280*
000290 date-written.       04/12/1985.
000300*
000310 date-compiled.
000320*
000330 security.           Copyright (C) 1985-2026 & later, Vincent Bryan Coen.
000340*                   Distributed under the GNU General Public License.
000350*                   See the file COPYING for details.
000360*
000370* Remarks.           TurismApp Booking/Profit nightly batch, main
000380*                   calculation step.  Loads the Unit master into
000390*                   a search table, edits Booking & Reservation
000400*                   overlaps as each row loads, accumulates owner
000410*                   and unit profit both ways (total-price based
000420*                   and nights*rate based - kept apart on purpose,
000430*                   see the Business Rules note at ba050/ba060),
000440*                   runs both regression forecasts, averages unit
000450*                   ratings & finds the top unit, then writes the
000460*                   Profit Work File for bk900 to print.
000470*
000480* Called modules.    bkdconv. (nights / year-month date maths)
000490*
000500* Files used.        unit.dat, booking.dat, reservation.dat,
000510*                   review.dat (input), profwork.dat (output).
000520*
000530* Changes:
000540* 04/12/85 vbc - 1.00  Created for the TurismApp conversion.
000550* 09/12/85 vbc - 1.01  Added Reservation overlap pass - closed
000560*                      interval differs from Booking's half-open.
000570* 15/12/85 vbc - 1.02  Split profit accumulation into the two
000580*                      non-reconciled families per the analysis
000590*                      from TurismApp ops - do NOT merge these.
000600* 21/12/85 vbc - 1.03  Added MONTHS-BACK window & pre-zero of the
000610*                      owner's requested months (getOwnerProfit-
000620*                      Analytics parity).
000630* 02/01/86 vbc - 1.04  Added both regression forecasts & the
000640*                      whole-portfolio monthly bucket.
000650* 11/01/86 vbc - 1.05  Added top-unit lookup & average rating pass.
000660* 19/98 vbc  - 1.06  Y2K review - Unit/Bkg/Res date fields already
000670*                      full CCYYMMDD, no 2-digit year risk found.
000680* 02/02/26 vbc - 1.07  Widened unit master table to 500 (aligns
000690*                      with the wsbkprof.cob change of same date).
000691* 10/08/26 vbc - 1.08  Overlap edit now writes an exceptions row
000692*                      (aa022/aa032), not just a flag nobody read.
000693*                      Dropped the dead aa040/ba050 posting pass -
000694*                      UM-Rating-Total was zeroed by aa080 before
000695*                      it was ever read; aa068 already carries the
000696*                      real totals.  Added the summary-period pass
000697*                      (aa073/aa075-078, ba063) & the missing i =
000698*                      1..Parm-Months-Ahead forecast loop (ba077) -
000699*                      both now write work-file rows for bk900.
000699A* 10/08/26 vbc - 1.09  Two more computed-and-discarded values given
000699B*                      a real home.  aa084's average rating now
000699C*                      posted onto each owner's unit rows (WUnt-
000699D*                      Avg-Rating) via the new aa069-Find-Top-Unit
000699E*                      neighbour move in aa065.  The top-unit
000699F*                      tracking itself - until now inlined & dead-
000699G*                      ended at the bottom of aa065 - pulled out
000699H*                      into aa069-Find-Top-Unit proper & posted
000699I*                      onto the owner header row (Work-Top-Unit-Id/
000699J*                      Profit) by aa070.
000700*
000710* ***************************************************************
000720* Copyright Notice.
000730* ****************
000740*
000750* This program is part of the Applewood Computers Accounting
000760* System and is Copyright (c) Vincent B Coen, 1985-2026 and later.
000770*
000780* This program is free software; you can redistribute it and/or
000790* modify it under the terms of the GNU General Public License as
000800* published by the Free Software Foundation; version 3 and later,
000810* for personal usage only and that includes use within a business
000820* but excluding repackaging or resale, rental or hire in any way.
000830*
000840* ACAS is distributed in the hope that it will be useful, but
000850* WITHOUT ANY WARRANTY; without even the implied warranty of
000860* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000870*
000880* You should have received a copy of the GNU General Public
000890* License with this program; if not, write to the Free Software
000900* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
000910* ***************************************************************
000920*
000930 environment             division.
000940* ===============================
000950*
000960 configuration           section.
000970 special-names.
000980     C01 is Top-Of-Form.
000990*
001000 input-output            section.
001010 file-control.
001020     select   Unit-File        assign to "UNITFILE"
001030              organization     is line sequential
001040              file status      is WS-Unit-Status.
001050     select   Booking-File     assign to "BOOKFILE"
001060              organization     is line sequential
001070              file status      is WS-Booking-Status.
001080     select   Reservation-File assign to "RESVFILE"
001090              organization     is line sequential
001100              file status      is WS-Reservation-Status.
001110     select   Review-File      assign to "REVWFILE"
001120              organization     is line sequential
001130              file status      is WS-Review-Status.
001140     select   Profit-Work-File assign to "PROFWORK"
001150              organization     is line sequential
001160              file status      is WS-Prof-Work-Status.
001170*
001180 data                    division.
001190* ===============================
001200*
001210 file                    section.
001220* -------------------------------
001230 fd  Unit-File.
001240 01  FD-Unit-Record.
001250     copy "wsbkunit.cob" replacing BK-Unit-Record by FD-Unit-Record.
001260*
001270 fd  Booking-File.
001280 01  FD-Booking-Record.
001290     copy "wsbkbkg.cob" replacing BK-Booking-Record by FD-Booking-Record.
001300*
001310 fd  Reservation-File.
001320 01  FD-Reservation-Record.
001330     copy "wsbkres.cob" replacing BK-Reservation-Record by FD-Reservation-Record.
001340*
001350 fd  Review-File.
001360 01  FD-Review-Record.
001370     copy "wsbkrev.cob" replacing BK-Review-Record by FD-Review-Record.
001380*
001390 fd  Profit-Work-File.
001400 01  FD-Work-Owner-Record.
001410     03  FD-Work-Rec-Type       pic x.
001420     03  filler                 pic x(149).
001430*
001440 working-storage         section.
001450* -------------------------------
001460 77  Prog-Name           pic x(16)  value "BK000   (1.09)".
001470*
001480 01  WS-File-Status-Group.
001490     03  WS-Unit-Status          pic xx.
001500     03  WS-Booking-Status       pic xx.
001510     03  WS-Reservation-Status   pic xx.
001520     03  WS-Review-Status        pic xx.
001530     03  WS-Prof-Work-Status     pic xx.
001531     03  filler                  pic x(4).
001540*
001550 01  WS-Switches.
001560     03  WS-Unit-EOF             pic x    value "N".
001570     03  WS-Booking-EOF          pic x    value "N".
001580     03  WS-Reservation-EOF      pic x    value "N".
001590     03  WS-Review-EOF           pic x    value "N".
001591     03  filler                  pic x(4).
001600*
001610 01  WS-Subscripts.
001620     03  WS-I                    pic 9(4)  comp.
001630     03  WS-J                    pic 9(4)  comp.
001640     03  WS-Owner-Sub            pic 9(4)  comp.
001650     03  WS-Month-Sub            pic 9(4)  comp.
001660     03  WS-Unit-Sub             pic 9(4)  comp.
001670     03  WS-Cand-Sub             pic 9(4)  comp.
001680     03  WS-Cand-Count           pic 9(4)  comp.
001681     03  filler                  pic x(2).
001690*
001700 01  WS-Current-Unit-Id          pic 9(9).
001710 01  WS-Current-Owner-Id         pic 9(9).
001720 01  WS-Owner-Found              pic x.
001730*
001740* Held bookings/reservations for the unit now loading, so each
001750* new row can be edit-checked against the ones already on file
001760* for that unit, as if it were the "candidate" of a create.
001770*
001780 01  WS-Cand-Booking-Table.
001790     03  WS-Cand-Bkg-Entry       occurs 300 times.
001800         05  WS-Cand-Bkg-Checkin  pic 9(8).
001810         05  WS-Cand-Bkg-Checkout pic 9(8).
001820         05  WS-Cand-Bkg-Status   pic x(9).
001830 01  WS-Cand-Res-Table.
001840     03  WS-Cand-Res-Entry       occurs 300 times.
001850         05  WS-Cand-Res-Start    pic 9(8).
001860         05  WS-Cand-Res-End      pic 9(8).
001870         05  WS-Cand-Res-Status   pic x(9).
001880*
001890 01  WS-Overlap-Flag             pic x.
001900*
001910 01  WS-Today                    pic 9(8)  value 19860111.
001920 01  WS-Today-Breakdown redefines WS-Today.
001930     03  WS-Tdy-Ccyy             pic 9(4).
001940     03  WS-Tdy-Mm               pic 99.
001950     03  WS-Tdy-Dd               pic 99.
001960 01  WS-Owner-Name-Build.
001970     03  filler                  pic x(6)   value "OWNER-".
001980     03  WS-Onb-Id               pic 9(9).
001990     03  filler                  pic x(25).
002000 01  WS-Owner-Email-Build.
002010     03  filler                  pic x(6)   value "OWNER-".
002020     03  WS-Oeb-Id               pic 9(9).
002030     03  filler                  pic x(14)  value "@turismapp.ro".
002040     03  filler                  pic x(11).
002050*                                    no system clock feed on this
002060*                                    run - ops pass today's date
002070*                                    via the job card in production.
002080 01  WS-Cutoff-Date              pic 9(8).
002081*
002082 01  WS-Cutoff-Date-Breakdown redefines WS-Cutoff-Date.
002083     03  WS-Cut-Ccyy             pic 9(4).
002084     03  WS-Cut-Mm               pic 99.
002085     03  WS-Cut-Dd               pic 99.
002086*
002087* Year/month borrow work area for ba062 & aa048 - plain CCYYMMDD
002088* subtraction/addition rolls over at 100, not at 12, so the
002089* months-back window is walked a whole month at a time here
002090* instead (see ba062's banner).
002091*
002092 01  WS-Cutoff-Calc.
002093     03  WS-Cut-Total-Months     pic s9(7)  comp.
002094     03  WS-Cut-New-Ccyy         pic 9(4)   comp.
002095     03  WS-Cut-New-Mm           pic 99     comp.
002096     03  filler                  pic x(2).
002097*
002098 01  WS-Cutoff-Ccyymm.
002099     03  WS-Ccm-Ccyy             pic 9(4).
002100     03  WS-Ccm-Mm               pic 99.
002101 01  WS-Cutoff-Ccyymm-Redef redefines WS-Cutoff-Ccyymm pic 9(6).
002102*
002103 01  WS-Eligible                 pic x.
002104*
002105* WS-Future-Sub (ba075/ba077) & WS-Per-Sub (aa073) are plain
002106* scratch subscripts for the forecast & summary-period loops,
002107* held apart from WS-Subscripts above since neither walks a table.
002108*
002111 01  WS-Future-Sub               pic 9(4)  comp.
002112 01  WS-Per-Sub                  pic 9(4)  comp.
002113 01  WS-Period-Months            pic 9(3)  comp.
002114 01  WS-Period-Total             pic s9(9)v99.
002115*
002116 01  WS-Period-Cutoff-Date       pic 9(8).
002117 01  WS-Period-Cutoff-Breakdown redefines WS-Period-Cutoff-Date.
002118     03  WS-Pcd-Ccyy             pic 9(4).
002119     03  WS-Pcd-Mm               pic 99.
002121     03  WS-Pcd-Dd               pic 99.
002122*
002123* Year/month borrow work area for ba063, same technique as
002124* WS-Cutoff-Calc above - kept as its own copy since ba063 runs
002125* inside the ba062/aa048 window too (once per owner per summary
002126* period) & must not disturb what ba062 last left behind.
002127*
002128 01  WS-Period-Cutoff-Calc.
002131     03  WS-Pcd-Total-Months     pic s9(7)  comp.
002132     03  WS-Pcd-New-Ccyy         pic 9(4)   comp.
002133     03  WS-Pcd-New-Mm           pic 99     comp.
002134     03  filler                  pic x(2).
002135*
002141 copy "wsbkcall.cob".
002151 copy "wsbkparm.cob".
002161 copy "wsbkfil.cob".
002171 copy "wsbkownl.cob".
002181 copy "wsbkprof.cob".
002192*
002193 procedure division.
002194* ===================
002200*
002210 aa000-Main                  section.
002220* **********************************
002230*
002240     perform  ba005-Init-Parms thru ba005-Exit.
002250     open     input  Unit-File
002260                     Booking-File
002270                     Reservation-File
002280                     Review-File.
002290     open     output Profit-Work-File.
002300*
002310     perform  aa010-Load-Unit-Table  thru aa010-Exit.
002320     perform  aa015-Load-Bookings    thru aa015-Exit.
002330     perform  aa016-Load-Reservations thru aa016-Exit.
002340     perform  aa080-Average-Unit-Rating thru aa080-Exit.
002350     perform  aa050-Build-Portfolio-Month thru aa050-Exit.
002360     perform  ba070-Regression-From-One thru ba070-Exit.
002370*
002380     perform  aa060-Process-Each-Owner thru aa060-Exit
002390              varying WS-Owner-Sub from 1 by 1
002400              until   WS-Owner-Sub > BK-Owner-Count.
002410*
002420     close    Unit-File
002430              Booking-File
002440              Reservation-File
002450              Review-File
002460              Profit-Work-File.
002470     goback.
002480*
002490 aa000-Exit.
002500     exit     section.
002510*
002520 ba005-Init-Parms.
002530*
002540     move     1  to Parm-Summary-Period (1).
002550     move     3  to Parm-Summary-Period (2).
002560     move     6  to Parm-Summary-Period (3).
002570     move     9  to Parm-Summary-Period (4).
002580     move     12 to Parm-Summary-Period (5).
002590     move     24 to Parm-Summary-Period (6).
002600     move     zero to BK-Owner-Count.
002610     move     zero to BK-Unit-Master-Count.
002620     move     zero to BK-Portfolio-Month-Count.
002630*
002640 ba005-Exit.
002650     exit.
002660*
002670 aa010-Load-Unit-Table                section.
002680* ************************************************
002690*
002700* Unit-File is pre-sorted ascending by Unit-Id - built straight
002710* into the master table for later SEARCH ALL lookups, and its
002720* distinct owner-ids collected into BK-Owner-List in the same
002730* pass (Owner-List stays in owner-id ascending order because
002740* Unit-Id order need not equal Owner-Id order, so a small insert
002750* check is done rather than a blind append).
002760*
002770     perform  aa011-Read-Unit thru aa011-Exit.
002780     perform  aa012-Store-Unit thru aa012-Exit
002790              until WS-Unit-EOF = "Y".
002800*
002810 aa010-Exit.
002820     exit     section.
002830*
002840 aa011-Read-Unit.
002850     read     Unit-File
002860              at end move "Y" to WS-Unit-EOF.
002870*
002880 aa011-Exit.
002890     exit.
002900*
002910 aa012-Store-Unit.
002920*
002930     add      1 to BK-Unit-Master-Count.
002940     move     Unit-Id              to UM-Unit-Id         (BK-Unit-Master-Count).
002950     move     Unit-Owner-Id        to UM-Owner-Id        (BK-Unit-Master-Count).
002960     move     Unit-Name            to UM-Name            (BK-Unit-Master-Count).
002970     move     Unit-Location        to UM-Location        (BK-Unit-Master-Count).
002980     move     Unit-Price-Per-Night to UM-Price-Per-Night (BK-Unit-Master-Count).
002990     move     zero to UM-Rating-Total (BK-Unit-Master-Count).
003000     move     zero to UM-Rating-Count (BK-Unit-Master-Count).
003010     perform  aa013-Insert-Owner thru aa013-Exit.
003020     perform  aa011-Read-Unit thru aa011-Exit.
003030*
003040 aa012-Exit.
003050     exit.
003060*
003070 aa013-Insert-Owner.
003080*
003090     move     "N" to WS-Owner-Found.
003100     move     1   to WS-I.
003110     perform  aa014-Test-Owner thru aa014-Exit
003120              until WS-I > BK-Owner-Count or WS-Owner-Found = "Y".
003130     if       WS-Owner-Found = "N"
003140              add  1 to BK-Owner-Count
003150              move Unit-Owner-Id to BK-Owner-Id-Entry (BK-Owner-Count).
003160*
003170 aa013-Exit.
003180     exit.
003190*
003200 aa014-Test-Owner.
003210     if       BK-Owner-Id-Entry (WS-I) = Unit-Owner-Id
003220              move "Y" to WS-Owner-Found
003230     else
003240              add  1 to WS-I.
003250*
003260 aa014-Exit.
003270     exit.
003280*
003290 aa015-Load-Bookings                  section.
003300* ************************************************
003310*
003320* Booking-File is pre-sorted by Unit-Id then Checkin-Date, so the
003330* overlap edit for one unit only ever needs the rows already held
003340* for that same unit.  This also posts the TOTALPRICE-BASED
003350* profit and the unit's confirmed/completed count into the unit
003360* master entry, ready for aa060's owner pass.
003370*
003380     move     zero to WS-Current-Unit-Id.
003390     move     zero to WS-Cand-Count.
003400     perform  aa115-Read-Booking thru aa115-Exit.
003410     perform  aa116-Process-Booking thru aa116-Exit
003420              until WS-Booking-EOF = "Y".
003430*
003440 aa015-Exit.
003450     exit     section.
003460*
003470 aa115-Read-Booking.
003480     read     Booking-File
003490              at end move "Y" to WS-Booking-EOF.
003500*
003510 aa115-Exit.
003520     exit.
003530*
003540 aa116-Process-Booking.
003550*
003560     if       Bkg-Unit-Id not = WS-Current-Unit-Id
003570              move Bkg-Unit-Id to WS-Current-Unit-Id
003580              move zero to WS-Cand-Count.
003590*
003600     perform  aa020-Check-Booking-Overlap thru aa020-Exit.
003610*
003620     if       WS-Cand-Count < 300
003630              add  1 to WS-Cand-Count
003640              move Bkg-Checkin-Date  to WS-Cand-Bkg-Checkin  (WS-Cand-Count)
003650              move Bkg-Checkout-Date to WS-Cand-Bkg-Checkout (WS-Cand-Count)
003660              move Bkg-Status        to WS-Cand-Bkg-Status   (WS-Cand-Count).
003670*
003690     perform  aa115-Read-Booking thru aa115-Exit.
003700*
003710 aa116-Exit.
003720     exit.
003730*
003740 aa020-Check-Booking-Overlap.
003750*
003760* Canonical availability check - PENDING/CONFIRMED existing rows
003770* only, half-open interval (checkout day itself is free again).
003780*
003790     move     "N" to WS-Overlap-Flag.
003800     move     1   to WS-Cand-Sub.
003810     perform  aa021-Test-Booking-Row thru aa021-Exit
003820              until WS-Cand-Sub > WS-Cand-Count or WS-Overlap-Flag = "Y".
003830*
003840* WS-Overlap-Flag = "Y" means this row would have been rejected
003850* as unavailable had it arrived as a create request; the offend-
003860* ing row goes onto an "X" exceptions row on the Profit Work File
003870* for bk900 to list - the booking's status on file still stands,
003880* this is audit/exception reporting only, not a rejection.
003890*
003900     if       WS-Overlap-Flag = "Y"
003910              perform aa022-Write-Booking-Exception thru aa022-Exit.
003920*
003930 aa020-Exit.
003940     exit.
003950*
003960 aa021-Test-Booking-Row.
003970*
003980     if       (WS-Cand-Bkg-Status (WS-Cand-Sub) = "PENDING" or
003990                WS-Cand-Bkg-Status (WS-Cand-Sub) = "CONFIRMED")
004000         and  Bkg-Checkin-Date  < WS-Cand-Bkg-Checkout (WS-Cand-Sub)
004010         and  Bkg-Checkout-Date > WS-Cand-Bkg-Checkin  (WS-Cand-Sub)
004020              move "Y" to WS-Overlap-Flag
004030     else
004040              add  1 to WS-Cand-Sub.
004050*
004060 aa021-Exit.
004070     exit.
004080*
004081 aa022-Write-Booking-Exception.
004082*
004083     move     "X"         to WExc-Rec-Type.
004084     move     "BOOKING"   to WExc-Kind.
004085     move     Bkg-Unit-Id to WExc-Unit-Id.
004086     move     Bkg-Id      to WExc-Record-Id.
004087     move     Bkg-Checkin-Date  to WExc-Start-Date.
004088     move     Bkg-Checkout-Date to WExc-End-Date.
004089     write    FD-Work-Owner-Record from BK-Work-Exception-Record.
004090*
004091 aa022-Exit.
004092     exit.
004093*
004094 aa016-Load-Reservations              section.
004095* ************************************************
004096*
004097* Reservation-File is pre-sorted by Unit-Id then Start-Date; same
004098* per-unit candidate-table technique as Bookings above, but with
004099* the closed-interval overlap test & CONFIRMED-only rule.
004100*
004101     move     zero to WS-Current-Unit-Id.
004102     move     zero to WS-Cand-Count.
004103     perform  aa117-Read-Reservation thru aa117-Exit.
004104     perform  aa118-Process-Reservation thru aa118-Exit
004105              until WS-Reservation-EOF = "Y".
004106*
004180 aa016-Exit.
004190     exit     section.
004200*
004210 aa117-Read-Reservation.
004220     read     Reservation-File
004230              at end move "Y" to WS-Reservation-EOF.
004240*
004250 aa117-Exit.
004260     exit.
004270*
004280 aa118-Process-Reservation.
004290*
004300     if       Res-Unit-Id not = WS-Current-Unit-Id
004310              move Res-Unit-Id to WS-Current-Unit-Id
004320              move zero to WS-Cand-Count.
004330*
004340     perform  aa030-Check-Reservation-Overlap thru aa030-Exit.
004350*
004360     if       WS-Cand-Count < 300
004370              add  1 to WS-Cand-Count
004380              move Res-Start-Date to WS-Cand-Res-Start  (WS-Cand-Count)
004390              move Res-End-Date   to WS-Cand-Res-End    (WS-Cand-Count)
004400              move Res-Status     to WS-Cand-Res-Status (WS-Cand-Count).
004410*
004420     perform  aa117-Read-Reservation thru aa117-Exit.
004430*
004440 aa118-Exit.
004450     exit.
004460*
004470 aa030-Check-Reservation-Overlap.
004480*
004490     move     "N" to WS-Overlap-Flag.
004500     move     1   to WS-Cand-Sub.
004510     perform  aa031-Test-Reservation-Row thru aa031-Exit
004520              until WS-Cand-Sub > WS-Cand-Count or WS-Overlap-Flag = "Y".
004530*
004531     if       WS-Overlap-Flag = "Y"
004532              perform aa032-Write-Reservation-Exception thru aa032-Exit.
004533*
004540 aa030-Exit.
004550     exit.
004560*
004570 aa031-Test-Reservation-Row.
004580*
004590     if       WS-Cand-Res-Status (WS-Cand-Sub) = "CONFIRMED"
004600         and  Res-Start-Date <= WS-Cand-Res-End   (WS-Cand-Sub)
004610         and  Res-End-Date   >= WS-Cand-Res-Start (WS-Cand-Sub)
004620              move "Y" to WS-Overlap-Flag
004630     else
004640              add  1 to WS-Cand-Sub.
004650*
004660 aa031-Exit.
004670     exit.
004680*
004681 aa032-Write-Reservation-Exception.
004682*
004683     move     "X"          to WExc-Rec-Type.
004684     move     "RESERVATN"  to WExc-Kind.
004685     move     Res-Unit-Id  to WExc-Unit-Id.
004686     move     Res-Id       to WExc-Record-Id.
004687     move     Res-Start-Date to WExc-Start-Date.
004688     move     Res-End-Date   to WExc-End-Date.
004689     write    FD-Work-Owner-Record from BK-Work-Exception-Record.
004690*
004691 aa032-Exit.
004692     exit.
004693*
005170 ba062-Calc-Cutoff-Date.
005180*
005190* "Today minus Parm-Months-Back months", day left as-is - plain
005200* CCYYMMDD subtraction rolls over at 100, not at 12 (Jan 1986
005210* less 3 would come out 1985-98-11, not Oct 1985), so the months
005220* are borrowed out through a whole-month count & rebuilt below.
005230*
005240     compute  WS-Cut-Total-Months =
005250              (WS-Tdy-Ccyy * 12 + WS-Tdy-Mm - 1) - Parm-Months-Back.
005251     compute  WS-Cut-New-Ccyy = WS-Cut-Total-Months / 12.
005252     compute  WS-Cut-New-Mm   =
005253              WS-Cut-Total-Months - (WS-Cut-New-Ccyy * 12) + 1.
005254*
005255     move     WS-Cut-New-Ccyy to WS-Cut-Ccyy.
005256     move     WS-Cut-New-Mm   to WS-Cut-Mm.
005257     move     WS-Tdy-Dd       to WS-Cut-Dd.
005258*
005259 ba062-Exit.
005260     exit.
005270*
005280 aa050-Build-Portfolio-Month          section.
005290* ************************************************
005300*
005310* Whole-portfolio monthly profit bucket, NIGHTS-RATE-BASED, used
005320* by the forecast below - scans Booking-File again from the top
005330* since the first pass above only ever looked at one unit's rows.
005340*
005350     close    Booking-File.
005360     open     input Booking-File.
005370     move     "N" to WS-Booking-EOF.
005380     perform  aa051-Read-Booking-2 thru aa051-Exit.
005390     perform  ba060-Nights-Rate-Based-Profit thru ba060-Exit
005400              until WS-Booking-EOF = "Y".
005410*
005420 aa050-Exit.
005430     exit     section.
005440*
005450 aa051-Read-Booking-2.
005460     read     Booking-File
005470              at end move "Y" to WS-Booking-EOF.
005480*
005490 aa051-Exit.
005500     exit.
005510*
005520 ba060-Nights-Rate-Based-Profit.
005530*
005540     move     "N" to WS-Eligible.
005550     if       (Bkg-Status = "CONFIRMED" or Bkg-Status = "COMPLETED")
005560              move "Y" to WS-Eligible.
005570*
005580     if       WS-Eligible = "Y"
005590              perform ba065-Post-Nights-Profit thru ba065-Exit.
005600*
005610     perform  aa051-Read-Booking-2 thru aa051-Exit.
005620*
005630 ba060-Exit.
005640     exit.
005650*
005660 ba065-Post-Nights-Profit.
005670*
005680     move     1 to Bkdc-Function.
005690     move     Bkg-Checkin-Date  to Bkdc-Date-1.
005700     move     Bkg-Checkout-Date to Bkdc-Date-2.
005710     call     "bkdconv" using BK-Date-Calc-Linkage.
005720     if       Bkdc-Return-Code not = zero
005730              go to ba065-Exit.
005740*
005750* Needs the unit's nightly rate too - a second, cheap SEARCH ALL
005760* on the same key positions UM-Idx for ba066 below to read it.
005770*
005780     set      UM-Idx to 1.
005790     search   all BK-Unit-Master-Entry
005800              when UM-Unit-Id (UM-Idx) = Bkg-Unit-Id
005810              continue
005820     end-search.
005830*
005840     move     2 to Bkdc-Function.
005850     call     "bkdconv" using BK-Date-Calc-Linkage.
005860*
005870     perform  ba066-Post-Portfolio-Month thru ba066-Exit.
005880*
005890 ba065-Exit.
005900     exit.
005910*
005920 ba066-Post-Portfolio-Month.
005930*
005940     set      PM-Idx to 1.
005950     move     "N" to WS-Owner-Found.
005960     perform  ba067-Find-Portfolio-Month thru ba067-Exit
005970              until PM-Idx > BK-Portfolio-Month-Count
005980                    or WS-Owner-Found = "Y".
005990     if       WS-Owner-Found = "N"
006000              add  1 to BK-Portfolio-Month-Count
006010              set  PM-Idx to BK-Portfolio-Month-Count
006020              move Bkdc-Year-Month to PM-Year-Month (PM-Idx)
006030              move zero to PM-Profit (PM-Idx).
006040*
006050     compute  PM-Profit (PM-Idx) rounded =
006060              PM-Profit (PM-Idx) +
006070              (Bkdc-Nights * UM-Price-Per-Night (UM-Idx)).
006080*
006090 ba066-Exit.
006100     exit.
006110*
006120 ba067-Find-Portfolio-Month.
006130     if       PM-Year-Month (PM-Idx) = Bkdc-Year-Month
006140              move "Y" to WS-Owner-Found
006150     else
006160              set  PM-Idx up by 1.
006170*
006180 ba067-Exit.
006190     exit.
006200*
006210 ba070-Regression-From-One                section.
006220* ************************************************
006230*
006240* Portfolio-wide profit forecast - straight-line regression with
006250* x = 1..n over the monthly series, evaluated at x = n +
006260* Parm-Months-Ahead.  Result kept for audit only - not part of
006265* the printed report.
006270*
006280     move     zero to BK-Portfolio-Forecast.
006290     move     BK-Portfolio-Month-Count to Reg-N.
006300     if       Reg-N < 2
006310              go to ba070-Exit.
006320*
006330     move     zero to Reg-Sum-X  Reg-Sum-Y  Reg-Sum-XY  Reg-Sum-XX.
006340     perform  ba071-Sum-Portfolio-Point thru ba071-Exit
006350              varying PM-Idx from 1 by 1
006360              until   PM-Idx > BK-Portfolio-Month-Count.
006370*
006380     compute  Reg-Denominator =
006390              (Reg-N * Reg-Sum-XX) - (Reg-Sum-X * Reg-Sum-X).
006400     if       Reg-Denominator = zero
006410              go to ba070-Exit.
006420*
006430     compute  Reg-Slope =
006440              ((Reg-N * Reg-Sum-XY) - (Reg-Sum-X * Reg-Sum-Y))
006450                  / Reg-Denominator.
006460     compute  Reg-Intercept =
006470              (Reg-Sum-Y - (Reg-Slope * Reg-Sum-X)) / Reg-N.
006480     compute  Reg-X = Reg-N + Parm-Months-Ahead.
006490     compute  BK-Portfolio-Forecast rounded =
006500              (Reg-Slope * Reg-X) + Reg-Intercept.
006510*
006520 ba070-Exit.
006530     exit     section.
006540*
006550 ba071-Sum-Portfolio-Point.
006560*
006570     compute  Reg-Sum-X  = Reg-Sum-X  + PM-Idx.
006580     compute  Reg-Sum-Y  = Reg-Sum-Y  + PM-Profit (PM-Idx).
006590     compute  Reg-Sum-XY = Reg-Sum-XY + (PM-Idx * PM-Profit (PM-Idx)).
006600     compute  Reg-Sum-XX = Reg-Sum-XX + (PM-Idx * PM-Idx).
006610*
006620 ba071-Exit.
006630     exit.
006640*
006650 aa080-Average-Unit-Rating            section.
006660* ************************************************
006670*
006680* Zeroes UM-Rating-Total/Count (used for nothing else - the profit
006690* totals live on the Unit-Profit table posted by aa068, not here),
006700* then scans Review-File (sorted by Rev-Unit-Id) accumulating a
006710* true rating total/count per unit, and writes the averaged rating
006720* back onto the unit master entry.
006730*
006740     perform  aa081-Clear-Rating thru aa081-Exit
006750              varying UM-Idx from 1 by 1
006760              until   UM-Idx > BK-Unit-Master-Count.
006770*
006780     perform  aa082-Read-Review thru aa082-Exit.
006790     perform  aa083-Post-Review thru aa083-Exit
006800              until WS-Review-EOF = "Y".
006810*
006820     perform  aa084-Compute-Average thru aa084-Exit
006830              varying UM-Idx from 1 by 1
006840              until   UM-Idx > BK-Unit-Master-Count.
006850*
006860 aa080-Exit.
006870     exit     section.
006880*
006890 aa081-Clear-Rating.
006900     move     zero to UM-Rating-Total (UM-Idx).
006910     move     zero to UM-Rating-Count (UM-Idx).
006920*
006930 aa081-Exit.
006940     exit.
006950*
006960 aa082-Read-Review.
006970     read     Review-File
006980              at end move "Y" to WS-Review-EOF.
006990*
007000 aa082-Exit.
007010     exit.
007020*
007030 aa083-Post-Review.
007040*
007050     set      UM-Idx to 1.
007060     search   all BK-Unit-Master-Entry
007070              when UM-Unit-Id (UM-Idx) =
007080                   Rev-Unit-Id 
007090              add  Rev-Rating  to
007100                   UM-Rating-Total (UM-Idx)
007110              add  1 to UM-Rating-Count (UM-Idx)
007120     end-search.
007130     perform  aa082-Read-Review thru aa082-Exit.
007140*
007150 aa083-Exit.
007160     exit.
007170*
007180 aa084-Compute-Average.
007190*
007200     if       UM-Rating-Count (UM-Idx) = zero
007210              move zero to UM-Rating-Total (UM-Idx)
007220     else
007230              compute UM-Rating-Total (UM-Idx) rounded =
007240                      UM-Rating-Total (UM-Idx) / UM-Rating-Count (UM-Idx).
007250*
007260 aa084-Exit.
007270     exit.
007280*
007290 aa060-Process-Each-Owner             section.
007300* ************************************************
007310*
007320* Outer control-break loop - one Profit-Work-File owner group per
007330* entry in BK-Owner-List.  Re-scans Booking-File for this owner's
007340* units only; small enough a file on this platform that a fresh
007350* pass per owner is cheaper than holding every booking in core.
007360*
007370     move     BK-Owner-Id-Entry (WS-Owner-Sub) to WS-Current-Owner-Id.
007380     move     zero to BK-Monthly-Count.
007390     move     zero to BK-Unit-Profit-Count.
007400     move     zero to Work-Total-Profit.
007410     move     zero to Work-Total-Properties.
007420     move     zero to Work-Total-Confirmed-Bkgs.
007430     move     "N"  to Top-Unit-Found.
007440     move     zero to Top-Unit-Profit.
007450*
007460     perform  aa047-Init-Owner-Period-Months thru aa047-Exit.
007470*
007480     perform  aa065-Collect-Owner-Unit thru aa065-Exit
007490              varying UM-Idx from 1 by 1
007500              until   UM-Idx > BK-Unit-Master-Count.
007510*
007520     perform  ba075-Regression-From-Zero thru ba075-Exit.
007530*
007540     perform  aa070-Write-Owner-Group thru aa070-Exit.
007550*
007560 aa060-Exit.
007570     exit     section.
007580*
007590 aa047-Init-Owner-Period-Months.
007600*
007610* Pre-zero every month in the requested window before any
007620* posting, so a month with no bookings still appears with
007630* MP-PROFIT = 0.  Window here is Parm-Months-Back (0 = skip this
007640* step, "all time" has no fixed window to list).
007650*
007660     if       Parm-Months-Back = zero
007670              go to aa047-Exit.
007680*
007690     perform  ba062-Calc-Cutoff-Date thru ba062-Exit.
007700     move     1 to WS-Month-Sub.
007710     perform  aa048-Zero-One-Month thru aa048-Exit
007720              until WS-Month-Sub > Parm-Months-Back
007730                    or BK-Monthly-Count = 24.
007740*
007750 aa047-Exit.
007760     exit.
007770*
007780 aa048-Zero-One-Month.
007790*
007791* Cutoff month plus (WS-Month-Sub - 1) whole months, same borrow
007792* as ba062 - WS-Cut-Ccyy/Mm still hold the cutoff month here.
007793*
007794     add      1 to BK-Monthly-Count.
007795     set      MP-Idx to BK-Monthly-Count.
007796*
007797     compute  WS-Cut-Total-Months =
007798              (WS-Cut-Ccyy * 12 + WS-Cut-Mm - 1) + (WS-Month-Sub - 1).
007800     compute  WS-Cut-New-Ccyy = WS-Cut-Total-Months / 12.
007810     compute  WS-Cut-New-Mm   =
007812              WS-Cut-Total-Months - (WS-Cut-New-Ccyy * 12) + 1.
007815     move     WS-Cut-New-Ccyy to WS-Ccm-Ccyy.
007817     move     WS-Cut-New-Mm   to WS-Ccm-Mm.
007820     move     WS-Cutoff-Ccyymm-Redef to MP-Year-Month (MP-Idx).
007830     move     zero to MP-Profit (MP-Idx).
007850     add      1 to WS-Month-Sub.
007860*
007870 aa048-Exit.
007880     exit.
007890*
007900 aa065-Collect-Owner-Unit.
007910*
007920* Part of the varying-driven scan across the whole master table -
007930* UM-Idx walks every unit, this paragraph skips any not owned by
007940* the owner now being processed.
007950*
007960     if       UM-Owner-Id (UM-Idx) not = WS-Current-Owner-Id
007970              go to aa065-Exit.
007980*
007990     add      1 to Work-Total-Properties.
008000     add      1 to BK-Unit-Profit-Count.
008010     set      UP-Idx to BK-Unit-Profit-Count.
008020     move     UM-Unit-Id   (UM-Idx) to UP-Unit-Id   (UP-Idx).
008030     move     UM-Name      (UM-Idx) to UP-Unit-Name (UP-Idx).
008040     move     UM-Location  (UM-Idx) to UP-Location  (UP-Idx).
008050     move     zero to UP-Total-Profit (UP-Idx).
008060     move     zero to UP-Confirmed-Count (UP-Idx).
008062     move     UM-Rating-Total (UM-Idx) to UP-Avg-Rating (UP-Idx).
008064*                                        aa084 has already averaged
008066*                                        this, per unit, across the
008068*                                        whole run.
008070*
008080     move     UM-Unit-Id (UM-Idx) to WS-Current-Unit-Id.
008090     close    Booking-File.
008100     open     input Booking-File.
008110     move     "N" to WS-Booking-EOF.
008120     perform  aa066-Read-Unit-Booking thru aa066-Exit.
008130     perform  aa067-Scan-Unit-Booking thru aa067-Exit
008140              until WS-Booking-EOF = "Y".
008150*
008152     perform  aa069-Find-Top-Unit thru aa069-Exit.
008154*
008220 aa065-Exit.
008230     exit.
008240*
008242 aa069-Find-Top-Unit.
008244*
008246* Keeps the highest UP-Total-Profit seen so far for this owner -
008248* aa065 calls this once per unit as it is collected, so by the
008250* time aa070 writes the owner header row, Top-Unit-Id/Profit hold
008252* whichever unit has come out on top.
008254*
008256     if       Top-Unit-Found = "N"
008258         or   UP-Total-Profit (UP-Idx) > Top-Unit-Profit
008260              move UP-Unit-Id (UP-Idx) to Top-Unit-Id
008262              move UP-Total-Profit (UP-Idx) to Top-Unit-Profit
008264              move "Y" to Top-Unit-Found.
008266*
008268 aa069-Exit.
008270     exit.
008272*
008280 aa066-Read-Unit-Booking.
008282     read     Booking-File
008284              at end move "Y" to WS-Booking-EOF.
008286*
008288 aa066-Exit.
008290     exit.
008292*
008294 aa067-Scan-Unit-Booking.
008296*
008298     if       Bkg-Unit-Id = WS-Current-Unit-Id
008300              perform aa068-Post-Unit-Booking thru aa068-Exit.
008302*
008304     perform  aa066-Read-Unit-Booking thru aa066-Exit.
008306*
008308 aa067-Exit.
008310     exit.
008312*
008420 aa068-Post-Unit-Booking.
008430*
008440     move     "N" to WS-Eligible.
008450     if       (Bkg-Status = "CONFIRMED" or Bkg-Status = "COMPLETED")
008460         and  Bkg-Total-Price not = zero
008470              move "Y" to WS-Eligible.
008480*
008490     if       WS-Eligible = "N"
008500              go to aa068-Exit.
008510*
008520     add      Bkg-Total-Price to UP-Total-Profit (UP-Idx).
008530     add      1 to UP-Confirmed-Count (UP-Idx).
008540     add      Bkg-Total-Price to Work-Total-Profit.
008550     add      1 to Work-Total-Confirmed-Bkgs.
008560*
008570     if       Parm-Months-Back not = zero
008580              perform ba062-Calc-Cutoff-Date thru ba062-Exit
008590              if      Bkg-Checkin-Date < WS-Cutoff-Date
008600                      go to aa068-Exit
008610              end-if
008620     end-if.
008630*
008640     perform  aa045-Post-Monthly-Bucket thru aa045-Exit.
008650*
008660 aa068-Exit.
008670     exit.
008680*
008690 aa045-Post-Monthly-Bucket.
008700*
008710     move     2 to Bkdc-Function.
008720     move     Bkg-Checkin-Date to Bkdc-Date-1.
008730     call     "bkdconv" using BK-Date-Calc-Linkage.
008740*
008750     set      MP-Idx to 1.
008760     move     "N" to WS-Owner-Found.
008770     perform  aa046-Find-Month thru aa046-Exit
008780              until MP-Idx > BK-Monthly-Count or WS-Owner-Found = "Y".
008790     if       WS-Owner-Found = "N" and BK-Monthly-Count < 24
008800              add  1 to BK-Monthly-Count
008810              set  MP-Idx to BK-Monthly-Count
008820              move Bkdc-Year-Month to MP-Year-Month (MP-Idx)
008830              move zero to MP-Profit (MP-Idx).
008840*
008850     add      Bkg-Total-Price  to MP-Profit (MP-Idx).
008860*
008870 aa045-Exit.
008880     exit.
008890*
008900 aa046-Find-Month.
008910     if       MP-Year-Month (MP-Idx) = Bkdc-Year-Month
008920              move "Y" to WS-Owner-Found
008930     else
008940              set  MP-Idx up by 1.
008950*
008960 aa046-Exit.
008970     exit.
008980*
008990 ba075-Regression-From-Zero                section.
009000* ************************************************
009010*
009020* Per-owner profit forecast - straight-line regression with
009030* x = 0..n-1 over THIS owner's monthly bucket, one forecast point
009040* per future month for i = 1..Parm-Months-Ahead (monthIndex =
009050* n + i), built by ba077 below into BK-Owner-Forecast-Table for
009060* aa074 to write out - Work-Owner-Forecast still carries the
009070* i = 1 point alone, for the owner header row.
009080*
009090     move     zero to Work-Owner-Forecast.
009100     move     zero to BK-Owner-Forecast-Count.
009110     move     BK-Monthly-Count to Reg-N.
009120     if       Reg-N < 2
009130              go to ba075-Exit.
009140*
009150     move     zero to Reg-Sum-X  Reg-Sum-Y  Reg-Sum-XY  Reg-Sum-XX.
009160     perform  ba076-Sum-Owner-Point thru ba076-Exit
009170              varying MP-Idx from 1 by 1
009180              until   MP-Idx > BK-Monthly-Count.
009190*
009200     compute  Reg-Denominator =
009210              (Reg-N * Reg-Sum-XX) - (Reg-Sum-X * Reg-Sum-X).
009220     if       Reg-Denominator = zero
009230              go to ba075-Exit.
009240*
009250     compute  Reg-Slope =
009260              ((Reg-N * Reg-Sum-XY) - (Reg-Sum-X * Reg-Sum-Y))
009270                  / Reg-Denominator.
009280     compute  Reg-Intercept =
009290              (Reg-Sum-Y - (Reg-Slope * Reg-Sum-X)) / Reg-N.
009300*
009310     perform  ba077-Build-Forecast-Point thru ba077-Exit
009320              varying WS-Future-Sub from 1 by 1
009330              until   WS-Future-Sub > Parm-Months-Ahead
009340                      or  BK-Owner-Forecast-Count = 24.
009350*
009360 ba075-Exit.
009370     exit     section.
009380*
009390 ba076-Sum-Owner-Point.
009400*
009410* x origin is zero here, so the point posted for table row MP-Idx
009420* uses (MP-Idx - 1), not MP-Idx itself.
009430*
009440     compute  Reg-Sum-X  = Reg-Sum-X  + (MP-Idx - 1).
009450     compute  Reg-Sum-Y  = Reg-Sum-Y  + MP-Profit (MP-Idx).
009460     compute  Reg-Sum-XY = Reg-Sum-XY + ((MP-Idx - 1) * MP-Profit (MP-Idx)).
009470     compute  Reg-Sum-XX = Reg-Sum-XX + ((MP-Idx - 1) * (MP-Idx - 1)).
009480*
009490 ba076-Exit.
009500     exit.
009510*
009520 ba077-Build-Forecast-Point.
009530*
009540* monthIndex = n + i for this i (WS-Future-Sub); i = 1 also feeds
009550* Work-Owner-Forecast on the owner header, same value either way.
009560*
009570     compute  Reg-X = Reg-N + WS-Future-Sub.
009580     compute  Reg-Forecast rounded =
009590              (Reg-Slope * Reg-X) + Reg-Intercept.
009600*
009610     if       WS-Future-Sub = 1
009620              move Reg-Forecast to Work-Owner-Forecast.
009630*
009640     add      1 to BK-Owner-Forecast-Count.
009650     set      OF-Idx to BK-Owner-Forecast-Count.
009660     move     WS-Future-Sub to OF-Month-Num (OF-Idx).
009670     move     Reg-Forecast  to OF-Forecast  (OF-Idx).
009680*
009690 ba077-Exit.
009700     exit.
009710*
009712 aa070-Write-Owner-Group                section.
009713* ************************************************
009714*
009715* Writes the owner header row, then its monthly rows, its unit-
009716* performance rows, its summary-period totals & its future-month
009717* forecast points - bk900 reads them back in this same order, one
009718* owner group at a time.
009719*
009720     move     "O" to Work-Rec-Type.
009721     move     WS-Current-Owner-Id to Work-Owner-Id.
009722*
009723* No owner-master extract feeds this batch - UNIT/BOOKING/
009724* RESERVATION/REVIEW carry no owner name or email, so the
009725* header is stood up from the owner-id alone until Ops agree
009726* an OWNER-FILE with that shop.
009727*
009728     move     WS-Current-Owner-Id to WS-Onb-Id.
009729     move     WS-Owner-Name-Build to Work-Owner-Name.
009730     move     WS-Current-Owner-Id to WS-Oeb-Id.
009731     move     WS-Owner-Email-Build to Work-Owner-Email.
009732     move     WS-Tdy-Dd to Work-Report-Date (1:2).
009733     move     "/" to Work-Report-Date (3:1).
009734     move     WS-Tdy-Mm to Work-Report-Date (4:2).
009735     move     "/" to Work-Report-Date (6:1).
009736     move     WS-Tdy-Ccyy to Work-Report-Date (7:4).
009736A    if       Top-Unit-Found = "Y"
009736B             move Top-Unit-Id      to Work-Top-Unit-Id
009736C             move Top-Unit-Profit  to Work-Top-Unit-Profit
009736D    else
009736E             move zero to Work-Top-Unit-Id
009736F             move zero to Work-Top-Unit-Profit
009736G    end-if.
009737     write    FD-Work-Owner-Record from BK-Work-Owner-Record.
009738*
009739     perform  aa071-Write-Month-Row thru aa071-Exit
009740              varying MP-Idx from 1 by 1
009741              until   MP-Idx > BK-Monthly-Count.
009742*
009743     perform  aa072-Write-Unit-Row thru aa072-Exit
009744              varying UP-Idx from 1 by 1
009745              until   UP-Idx > BK-Unit-Profit-Count.
009746*
009747     perform  aa073-Write-Period-Row thru aa073-Exit
009748              varying WS-Per-Sub from 1 by 1
009749              until   WS-Per-Sub > 6.
009750*
009751     perform  aa074-Write-Forecast-Row thru aa074-Exit
009752              varying OF-Idx from 1 by 1
009753              until   OF-Idx > BK-Owner-Forecast-Count.
009754*
009760 aa070-Exit.
009770     exit     section.
009780*
009790 aa071-Write-Month-Row.
009800     move     "M" to WMth-Rec-Type.
009810     move     WS-Current-Owner-Id to WMth-Owner-Id.
009820     move     MP-Year-Month (MP-Idx) to WMth-Year-Month.
009830     move     MP-Profit     (MP-Idx) to WMth-Profit.
009840     write    FD-Work-Owner-Record from BK-Work-Monthly-Record.
009850*
009860 aa071-Exit.
009870     exit.
009880*
009890 aa072-Write-Unit-Row.
009900     move     "U" to WUnt-Rec-Type.
009910     move     WS-Current-Owner-Id        to WUnt-Owner-Id.
009920     move     UP-Unit-Id        (UP-Idx) to WUnt-Unit-Id.
009930     move     UP-Unit-Name      (UP-Idx) to WUnt-Unit-Name.
009940     move     UP-Location       (UP-Idx) to WUnt-Location.
009950     move     UP-Total-Profit   (UP-Idx) to WUnt-Total-Profit.
009960     move     UP-Confirmed-Count (UP-Idx) to WUnt-Confirmed-Count.
009965     move     UP-Avg-Rating     (UP-Idx) to WUnt-Avg-Rating.
009970     write    FD-Work-Owner-Record from BK-Work-Unit-Record.
009980*
009990 aa072-Exit.
010000     exit.
010010*
010020 aa073-Write-Period-Row.
010030*
010040* One "P" row per table entry in Parm-Summary-Period (1/3/6/9/12/
010050* 24 months) - ba005-Init-Parms has loaded the table, WS-Per-Sub
010060* here is this section's own subscript into it.
010070*
010080     perform  aa075-Calc-Period-Total thru aa075-Exit.
010090*
010100     move     "P" to WPer-Rec-Type.
010110     move     WS-Current-Owner-Id to WPer-Owner-Id.
010120     move     Parm-Summary-Period (WS-Per-Sub) to WPer-Months.
010130     move     WS-Period-Total to WPer-Total-Profit.
010140     write    FD-Work-Owner-Record from BK-Work-Period-Record.
010150*
010160 aa073-Exit.
010170     exit.
010180*
010190 aa074-Write-Forecast-Row.
010200     move     "F" to WFor-Rec-Type.
010210     move     WS-Current-Owner-Id to WFor-Owner-Id.
010220     move     OF-Month-Num (OF-Idx) to WFor-Month-Num.
010230     move     OF-Forecast  (OF-Idx) to WFor-Forecast.
010240     write    FD-Work-Owner-Record from BK-Work-Forecast-Record.
010250*
010260 aa074-Exit.
010270     exit.
010280*
010290 aa075-Calc-Period-Total.
010300*
010310* Re-runs the same eligible/cutoff/unit-owner test as aa068 above,
010320* but windowed to Parm-Summary-Period (WS-Per-Sub) months back
010330* from today instead of Parm-Months-Back - Booking-File is small
010340* enough on this platform to re-scan it once per period per owner.
010350*
010360     move     Parm-Summary-Period (WS-Per-Sub) to WS-Period-Months.
010370     move     zero to WS-Period-Total.
010380*
010390     if       WS-Period-Months = zero
010400              go to aa075-Exit.
010410*
010420     perform  ba063-Calc-Period-Cutoff-Date thru ba063-Exit.
010430*
010440     close    Booking-File.
010450     open     input Booking-File.
010460     move     "N" to WS-Booking-EOF.
010470     perform  aa076-Read-Period-Booking thru aa076-Exit.
010480     perform  aa077-Scan-Period-Booking thru aa077-Exit
010490              until WS-Booking-EOF = "Y".
010500*
010510 aa075-Exit.
010520     exit.
010530*
010540 aa076-Read-Period-Booking.
010550     read     Booking-File
010560              at end move "Y" to WS-Booking-EOF.
010570*
010580 aa076-Exit.
010590     exit.
010600*
010610 aa077-Scan-Period-Booking.
010620     perform  aa078-Add-If-Owner-Unit thru aa078-Exit.
010630     perform  aa076-Read-Period-Booking thru aa076-Exit.
010640*
010650 aa077-Exit.
010660     exit.
010670*
010680 aa078-Add-If-Owner-Unit.
010690*
010700     move     "N" to WS-Eligible.
010710     if       (Bkg-Status = "CONFIRMED" or Bkg-Status = "COMPLETED")
010720         and  Bkg-Total-Price not = zero
010730              move "Y" to WS-Eligible.
010740*
010750     if       WS-Eligible = "N"
010760              go to aa078-Exit.
010770     if       Bkg-Checkin-Date < WS-Period-Cutoff-Date
010780              go to aa078-Exit.
010790*
010800     set      UM-Idx to 1.
010810     search   all BK-Unit-Master-Entry
010820              when UM-Unit-Id (UM-Idx) = Bkg-Unit-Id
010830              if   UM-Owner-Id (UM-Idx) = WS-Current-Owner-Id
010840                   add Bkg-Total-Price to WS-Period-Total
010850              end-if
010860     end-search.
010870*
010880 aa078-Exit.
010890     exit.
010900*
010910 ba063-Calc-Period-Cutoff-Date.
010920*
010930* Same year/month-borrow technique as ba062, kept in its own
010940* scratch fields since aa075 (and therefore ba063) runs inside
010950* aa070's owner group - ba062 may have been called earlier in the
010960* very same owner pass (by aa047/aa068) & must not be disturbed.
010970*
010980     compute  WS-Pcd-Total-Months =
010990              (WS-Tdy-Ccyy * 12 + WS-Tdy-Mm - 1) - WS-Period-Months.
011000     compute  WS-Pcd-New-Ccyy = WS-Pcd-Total-Months / 12.
011010     compute  WS-Pcd-New-Mm   =
011020              WS-Pcd-Total-Months - (WS-Pcd-New-Ccyy * 12) + 1.
011030*
011040     move     WS-Pcd-New-Ccyy to WS-Pcd-Ccyy.
011050     move     WS-Pcd-New-Mm   to WS-Pcd-Mm.
011060     move     WS-Tdy-Dd       to WS-Pcd-Dd.
011070*
011080 ba063-Exit.
011090     exit.
011100*
