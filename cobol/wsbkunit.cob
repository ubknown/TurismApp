000100* *******************************************
000110*                                           *
000120*   Record Definition For Accommodation     *
000130*           Unit File                       *
000140*      Uses Unit-Id as key                  *
000150* *******************************************
000160*  File size 120 bytes.
000170*
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200* 04/12/25 vbc - Created, taken from the old listings table.
000210* 14/01/26 vbc - Unit-Rating added, recomputed nightly by bk000.
000220* 03/02/26 vbc - Unit-Available flag widened comment, no size chg.
000225* 10/08/26 vbc - Added Unit-Available-Yes/-No condition names -
000226*                bk000's overlap edit tests the literal Y/N often
000227*                enough to earn the 88s.
000230*
000240 01  BK-Unit-Record.
000250     03  Unit-Id               pic 9(9).
000260     03  Unit-Owner-Id         pic 9(9).
000270     03  Unit-Name             pic x(40).
000280     03  Unit-Location         pic x(40).
000290     03  Unit-Price-Per-Night  pic s9(7)v99.
000300*                                 nightly rate, 2 dp, sign trailing
000310     03  Unit-Rating           pic s9v99.
000320*                                 0.00 - 5.00, recomputed by bk000
000330     03  Unit-Available        pic x.
000340*                                 Y or N
000341         88  Unit-Available-Yes value "Y".
000342         88  Unit-Available-No  value "N".
000350     03  filler                pic x(16).
000360*
