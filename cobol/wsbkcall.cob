000100* 06/12/25 vbc - 1.00  Created for bkdconv linkage.
000105* 10/08/26 vbc - 1.01  Added Bkdc-Function/Bkdc-Return-Code
000106*                      condition names.
000110*
000120 01  BK-Date-Calc-Linkage.
000130     03  Bkdc-Function        pic 9.
000140*                                1 = nights between, 2 = year-month
000141         88  Bkdc-Fn-Nights-Between value 1.
000142         88  Bkdc-Fn-Year-Month     value 2.
000150     03  Bkdc-Date-1          pic 9(8).
000160     03  Bkdc-Date-2          pic 9(8).
000170     03  Bkdc-Nights          pic s9(5)  comp-3.
000180     03  Bkdc-Year-Month      pic 9(6).
000190     03  Bkdc-Return-Code     pic 9.
000200*                                0 = ok, 9 = bad date
000201         88  Bkdc-Ok          value 0.
000202         88  Bkdc-Bad-Date    value 9.
000205     03  filler               pic x(2).
000210*
